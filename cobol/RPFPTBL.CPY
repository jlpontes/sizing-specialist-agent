000100******************************************************************
000200*    RPFPTBL  --  ONE ROW OF THE IN-MEMORY PERFORMANCE TABLE      *
000300*    COPIED REPLACING ==:TAG:== SO RPFSIZE (TABLE ROW, PREFIX     *
000400*    PT), RPFSORT (LINKAGE ROW, PREFIX LK, AND ITS HOLD AREA,     *
000500*    PREFIX WH) ALL SHARE THE IDENTICAL FIELD LAYOUT.             *
000600*                                                    RPF -SIZ002 *
000700******************************************************************
000800     10  :TAG:-MODEL-UNIQUE          PIC X(20).
000900     10  :TAG:-MODEL-BASE            PIC X(10).
001000     10  :TAG:-PROCESSOR             PIC X(04).
001100         88  :TAG:-IS-TARGET-GEN     VALUE 'p10 ' 'p11 '.
001200     10  :TAG:-FREQUENCY-GHZ         PIC X(06).
001300     10  :TAG:-CORES-MAX             PIC 9(03)      COMP-3.
001400     10  :TAG:-RPERF-TOTAL           PIC 9(05)V99   COMP-3.
001500     10  :TAG:-RPERF-PER-CORE        PIC 9(05)V9999 COMP-3.
