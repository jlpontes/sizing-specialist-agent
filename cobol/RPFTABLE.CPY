000100******************************************************************
000200*    RPFTABLE  --  PERFORMANCE REFERENCE TABLE INPUT RECORD       *
000300*    FIXED-FIELD EQUIVALENT OF THE SEMI-COLON DELIMITED SOURCE    *
000400*    EXTRACT.  ONE RECORD PER MACHINE CONFIGURATION.  51 BYTES.   *
000500*                                                    RPF -SIZ001 *
000600******************************************************************
000700 01  RPF-TABLE-REC.
000800     05  RPF-MODEL-UNIQUE-IN         PIC X(20).
000900     05  RPF-MODEL-BASE-IN           PIC X(10).
001000     05  RPF-PROCESSOR-IN            PIC X(04).
001100     05  RPF-FREQUENCY-GHZ-IN        PIC X(06).
001200     05  RPF-CORES-MAX-IN            PIC X(03).
001300*        RAW CORES FIELD MAY CARRY A TRAILING 'C' -- SEE
001400*        100-LOAD-PERF-TABLE FOR THE STRIP/VALIDATE LOGIC.
001500     05  RPF-RPERF-TOTAL-IN          PIC 9(05)V99.
001600     05  FILLER                      PIC X(01).
