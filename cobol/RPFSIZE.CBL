000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPFSIZE.
000300 AUTHOR.        D KOWALSKI.
000400 INSTALLATION.  MIDSTATE DP CENTER - CAPACITY PLANNING GROUP.
000500 DATE-WRITTEN.  02/22/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  RPFSIZE READS THE RPERF PERFORMANCE-TABLE EXTRACT AND A
001100*  CUSTOMER'S SERVER INVENTORY, PRICES OUT THE CUSTOMER'S CURRENT
001200*  RPERF LOAD, OPTIONALLY GROWS IT OVER A NUMBER OF YEARS AT A
001300*  GIVEN ANNUAL RATE, THEN SIZES EVERY P10/P11 TARGET CONFIG-
001400*  URATION AGAINST THAT LOAD, KEEPS THE BEST (FEWEST SERVERS,
001500*  LEAST EXCESS) CANDIDATE PER BASE MODEL FAMILY, AND PRINTS THE
001600*  TOP 10 AS THE RECOMMENDED CONSOLIDATION PORTFOLIO.  AN EMPTY
001700*  PERFORMANCE TABLE, AN EMPTY INVENTORY, OR AN INVENTORY MODEL
001800*  THAT CANNOT BE RESOLVED AGAINST THE TABLE ABORTS THE RUN.
001900*  SCENARIO ARITHMETIC IS DONE BY RPFRANK; THE IN-MEMORY TABLE IS
002000*  ORDERED BY RPFSORT SO THE MODEL LOOKUP CAN USE SEARCH ALL.
002100******************************************************************
002200*                       CHANGE LOG
002300*  DATE     BY   TICKET     DESCRIPTION
002400*----------  ---  ---------  --------------------------------------
002500*  02/22/89  DKL  RPF-0003   INITIAL VERSION - ADAPTED FROM THE
002600*                            AGED TRIAL BALANCE SKELETON, CNTRLBRK.
002700*  03/11/89  RXH  RPF-0004   ADDED CALL TO RPFSORT AND SEARCH ALL
002800*                            MODEL LOOKUP - LINEAR SCAN WAS TAKING
002900*                            TOO LONG ON THE FULL TABLE EXTRACT.
003000*  04/02/89  TMC  RPF-0005   ADDED CALL TO RPFRANK FOR THE PER-
003100*                            CONFIGURATION SIZING MATH.
003200*  05/30/89  DKL  RPF-0009   ADDED API-STYLE BASE-MODEL+CORES
003300*                            FALLBACK LOOKUP FOR INVENTORY LINES
003400*                            THAT DO NOT CARRY A UNIQUE MODEL KEY.
003500*  09/06/89  RXH  RPF-0016   RAISED PERF TABLE LIMIT TO 300 ROWS,
003600*                            INVENTORY TABLE TO 200 LINES.
003700*  02/14/90  DKL  RPF-0023   AN UNRESOLVED INVENTORY MODEL NOW
003800*                            ABORTS THE RUN (WAS SKIPPING THE
003900*                            LINE) PER SALES ENGINEERING REQUEST.
004000*  03/19/90  TMC  RPF-0026   ADDED GROWTH-PARM-FILE AND THE
004100*                            600-WRITE-SUMMARY PROJECTED LINE.
004200*  11/19/92  DKL  RPF-0041   ADDED UPSI-0 RAW-RECORD TRACE FOR THE
004300*                            OVERNIGHT BATCH TROUBLESHOOTING DESK.
004400*  02/11/93  RXH  RPF-0048   FIXED A ROUNDING DRIFT IN THE GROWTH
004500*                            COMPOUNDING WHERE THE FACTOR WAS BEING
004600*                            TRUNCATED TO 2 DECIMALS EACH YEAR
004700*                            INSTEAD OF ONLY ON THE FINAL RESULT.
004800*  05/06/94  TMC  RPF-0059   P10/P11 GENERATIONS REPLACE THE OLD
004900*                            P8/P9 TARGET FILTER - HARDWARE REFRESH.
005000*  01/08/97  RXH  RPF-0073   REVIEWED FOR Y2K - NO DATE FIELDS
005100*                            CARRIED BY THIS PROGRAM, NO CHANGES.
005200*  08/25/99  DKL  RPF-0081   REVIEWED FOR Y2K COMPLIANCE PER DP
005300*                            STANDARDS MEMO 99-14, NO CHANGE.
005400*  06/11/03  TMC  RPF-0098   CHAMPION EXCESS COMPARE NOW ROUNDS TO
005500*                            2 DECIMALS BEFORE COMPARING, MATCHING
005600*                            THE VALUE ACTUALLY PRINTED ON THE RPT.
005700*  02/02/04  TMC  RPF-0101   INVENTORY TABLE LIMIT RAISED FROM 100
005800*                            TO 200 LINES - LARGE ACCOUNT DECKS WERE
005900*                            OVERFLOWING THE OLD LIMIT.
006000*  09/14/05  DKL  RPF-0110   REPORT LINE WIDTH CONFIRMED AT 132
006100*                            COLUMNS FOR THE NEW LASER PRINT QUEUE.
006200*  05/14/07  DKL  RPF-0113   A ZERO/BLANK INVENTORY QUANTITY WAS
006300*                            BEING MERGED AS-IS INSTEAD OF
006400*                            DEFAULTING TO ONE SERVER PER R4 -
006500*                            NOW DEFAULTED IN 318-MERGE-INVENTORY-
006600*                            LINE THE SAME WAY UTIL-PCT ALREADY IS.
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.   IBM-390.
007300 OBJECT-COMPUTER.   IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 ON  STATUS IS TRACE-ON-0
007700            OFF STATUS IS TRACE-OFF-0.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100
008200*    FILE ASSIGNMENTS BELOW - JCL DD NAMES MATCH THE UT-S- PREFIX.
008300*    SEE PROCLIB MEMBER RPFSIZJ FOR THE ACTUAL DD STATEMENTS AND
008400*    DISP PARAMETERS USED ON THE OVERNIGHT RUN.
008500     SELECT RPERF-TABLE-FILE  ASSIGN TO UT-S-RPFTABL.
008600     SELECT INVENTORY-FILE    ASSIGN TO UT-S-RPFINVT.
008700     SELECT GROWTH-PARM-FILE  ASSIGN TO UT-S-RPFGROW.
008800     SELECT SIZING-REPORT-FILE ASSIGN TO UT-S-RPFRPT.
008900     SELECT SCENARIO-SORT-FILE ASSIGN TO UT-S-RPFSCSW.
009000
009100
009200 DATA DIVISION.
009300
009400 FILE SECTION.
009500
009600*    PERFORMANCE REFERENCE TABLE EXTRACT - ONE ROW PER MACHINE
009700*    CONFIGURATION CURRENTLY PRICED.  SUPPLIED BY THE PRODUCT
009800*    CATALOG TEAM AS A FIXED-FIELD FLAT FILE, REFRESHED QUARTERLY.
009900 FD  RPERF-TABLE-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 51 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RPF-TABLE-REC.
010500     COPY RPFTABLE.
010600*    UPSI-0 RAW-RECORD TRACE VIEW - MAINT NOTE RPF-0041.
010700 01  RPF-TABLE-REC-RAW REDEFINES RPF-TABLE-REC.
010800     05  FILLER                       PIC X(51).
010900
011000*    CUSTOMER SERVER INVENTORY - ONE ROW PER CURRENT-STATE LINE ON
011100*    THE CUSTOMER'S WORKSHEET, KEYED BY WHATEVER MODEL NAME THE
011200*    CUSTOMER USED (MAY BE THE UNIQUE KEY OR JUST A BASE FAMILY
011300*    NAME - SEE 200-SEARCH-PERF-TABLE FOR THE TWO LOOKUP PATHS).
011400 FD  INVENTORY-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 30 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS RPF-INVENTORY-REC.
012000     COPY RPFINVTY.
012100*    UPSI-0 RAW-RECORD TRACE VIEW - MAINT NOTE RPF-0041.
012200 01  RPF-INVENTORY-REC-RAW REDEFINES RPF-INVENTORY-REC.
012300     05  FILLER                       PIC X(30).
012400
012500*    OPTIONAL ONE-CARD GROWTH PARAMETER FILE - ANNUAL RATE PERCENT
012600*    AND NUMBER OF YEARS.  A MISSING FILE OR A NON-NUMERIC CARD
012700*    MEANS NO GROWTH IS APPLIED (SEE 400-GROWTH-PROJECTION) - THIS
012800*    IS A VALID RUN, NOT AN ERROR CONDITION.
012900 FD  GROWTH-PARM-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 8 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS RPF-GROWTH-REC.
013500     COPY RPFGROW.
013600
013700*    PRINTED REPORT, 132 COLUMNS FOR THE LASER PRINT QUEUE - SEE
013800*    MAINT NOTE RPF-0110 IN THE CHANGE LOG ABOVE.
013900 FD  SIZING-REPORT-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 132 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS SIZING-REPORT-LINE.
014500
014600 01  SIZING-REPORT-LINE               PIC X(132).
014700
014800*    SORT WORK FILE USED ONLY TO RANK THE SURVIVING CHAMPION
014900*    SCENARIOS BY (SERVERS, EXCESS RPERF) ASCENDING - SEE
015100*    PURELY AN INTERNAL WORK DATA SET.
015200 SD  SCENARIO-SORT-FILE
015300     RECORD CONTAINS 53 CHARACTERS
015400     DATA RECORD IS SW-SCENARIO-WORK.
015500
015600 01  SW-SCENARIO-WORK.
015700     COPY RPFSCEN REPLACING ==:TAG:== BY ==SW==.
015800     05  FILLER                       PIC X(05).
015900
016000
016100 WORKING-STORAGE SECTION.
016200
016300*    STANDARD EOF SWITCHES FOR THIS PROGRAM'S THREE READ FILES PLUS
016400*    THE CHAMPION SORT RETURN, AND THE INPUT-OK/MODEL-FOUND/FATAL
016500*    CONDITION FLAGS TESTED THROUGHOUT THE PROCEDURE DIVISION.
016600 01  PROGRAM-INDICATOR-SWITCHES.
016700     05  WS-EOF-PERF-SW               PIC X(3)  VALUE 'NO '.
016800         88  EOF-PERF                            VALUE 'YES'.
016900     05  WS-EOF-INVENTORY-SW          PIC X(3)  VALUE 'NO '.
017000         88  EOF-INVENTORY                       VALUE 'YES'.
017100     05  WS-EOF-GROWTH-SW             PIC X(3)  VALUE 'NO '.
017200         88  EOF-GROWTH                          VALUE 'YES'.
017300     05  WS-EOF-CHAMPION-SW           PIC X(3)  VALUE 'NO '.
017400         88  EOF-CHAMPION                        VALUE 'YES'.
017500     05  WS-INPUT-OK-SW               PIC X(3)  VALUE 'NO '.
017600         88  INPUT-OK                            VALUE 'YES'.
017700     05  WS-FOUND-SW                  PIC X(3)  VALUE SPACES.
017800         88  MODEL-FOUND                         VALUE 'YES'.
017900         88  MODEL-NOT-FOUND                     VALUE 'NO '.
018000     05  WS-FATAL-SW                  PIC X(3)  VALUE 'NO '.
018100         88  FATAL-CONDITION                     VALUE 'YES'.
018200     05  WS-GROWTH-APPLIED-SW         PIC X(3)  VALUE 'NO '.
018300         88  GROWTH-APPLIED                      VALUE 'YES'.
018400     05  FILLER                       PIC X(03)  VALUE SPACES.
018500
018600*    PAGE AND LINE CONTROL FOR THE 132-COLUMN REPORT.  WS-LINES-USED
018700*    STARTS ONE LINE ABOVE THE PAGE SIZE SO THE FIRST WRITE ALWAYS
018800*    FORCES A HEADING - SAME TRICK AS THE OLD TRIAL-BALANCE JOBS.
018900 01  WS-REPORT-CONTROLS.
019000     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
019100     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +55.
019200     05  WS-LINES-USED                PIC S9(2) COMP VALUE +56.
019300     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
019400     05  FILLER                       PIC X(02)  VALUE SPACES.
019500
019600*    ROW COUNTS FOR THE FOUR IN-MEMORY TABLES BUILT DURING THE RUN,
019700*    PLUS THE CHAMPION/SCENARIO WORK COUNTERS USED BY UNIT 4.
019800 01  WS-TABLE-CONTROLS.
019900     05  WS-PERF-TABLE-COUNT          PIC S9(4) COMP VALUE ZERO.
020000     05  WS-TARGET-COUNT              PIC S9(4) COMP VALUE ZERO.
020100     05  WS-INVENTORY-COUNT           PIC S9(4) COMP VALUE ZERO.
020200     05  WS-CHAMPION-COUNT            PIC S9(4) COMP VALUE ZERO.
020300     05  WS-CHAMPION-IDX              PIC S9(4) COMP VALUE ZERO.
020400     05  WS-SCENARIO-WRITTEN          PIC S9(4) COMP VALUE ZERO.
020500     05  WS-SCENARIO-TO-PRINT         PIC S9(4) COMP VALUE ZERO.
020600     05  FILLER                       PIC X(02)  VALUE SPACES.
020700
020800*    RAW CORES-MAX FIELD MAY CARRY A TRAILING C/c WHICH MUST BE
020900*    STRIPPED BEFORE THE NUMERIC TEST - SEE 124-STRIP-CORES-MAX.
021000 01  WS-CORES-MAX-EDIT.
021100     05  WS-CORES-MAX-WORK            PIC X(03).
021200 01  WS-CORES-MAX-EDIT-NUM REDEFINES WS-CORES-MAX-EDIT.
021300     05  WS-CORES-MAX-WORK-NUM        PIC 9(03).
021400
021500 01  WS-LOOKUP-FIELDS.
021600     05  WS-LOOKUP-MODEL              PIC X(20).
021700     05  WS-LOOKUP-BASE               PIC X(10).
021800     05  WS-TABLE-BASE-WORK           PIC X(10).
021900     05  WS-LOOKUP-CORES              PIC 9(03) COMP-3.
022000     05  WS-FOUND-IDX                 PIC S9(4) COMP.
022100     05  FILLER                       PIC X(02)  VALUE SPACES.
022200
022300*    RULE R4 - INVENTORY QUANTITY DEFAULTS TO ONE SERVER WHEN THE
022400*    CUSTOMER LEAVES IT BLANK/ZERO ON THE INPUT LINE - SAME
022500*    TREATMENT AS THE UTILIZATION DEFAULT IN 318-MERGE-INVENTORY-
022600*    LINE.
022700 01  WS-INVENTORY-EDIT.
022800     05  WS-QTY-USED                  PIC 9(05) COMP-3.
022900     05  FILLER                       PIC X(03)  VALUE SPACES.
023000
023100*    IN-MEMORY PERFORMANCE TABLE - LOADED BY 100-LOAD-PERF-TABLE,
023200*    ORDERED BY RPFSORT, SEARCHED BY 200-SEARCH-PERF-TABLE.
023300 01  WS-PERF-TABLE.
023400     05  PT-ENTRY OCCURS 1 TO 300 TIMES
023500                  DEPENDING ON WS-PERF-TABLE-COUNT
023600                  ASCENDING KEY PT-MODEL-UNIQUE
023700                  INDEXED BY PT-IDX.
023800         COPY RPFPTBL REPLACING ==:TAG:== BY ==PT==.
023900         05  FILLER                   PIC X(05).
024000
024100*    IN-MEMORY INVENTORY TABLE - ONE ROW PER DISTINCT MODEL AFTER
024200*    THE R5 DUPLICATE-MODEL MERGE IN 318-MERGE-INVENTORY-LINE.
024300 01  WS-INVENTORY-TABLE.
024400     05  INVT-ENTRY OCCURS 1 TO 200 TIMES
024500                    DEPENDING ON WS-INVENTORY-COUNT
024600                    INDEXED BY INVT-IDX.
024700         10  INVT-MODEL               PIC X(20).
024800         10  INVT-CORES               PIC 9(03) COMP-3.
024900         10  INVT-QTY                 PIC 9(05) COMP-3.
025000         10  INVT-UTIL-PCT            PIC 9(03) COMP-3.
025100         10  FILLER                   PIC X(05).
025200
025300*    CHAMPION TABLE - ONE SURVIVING SCENARIO PER BASE MODEL,
025400*    BUILT BY 500-BUILD-CHAMPIONS, RANKED BY THE SORT IN THAT
025500*    PARAGRAPH.
025600 01  WS-CHAMPION-TABLE.
025700     05  SC-ENTRY OCCURS 1 TO 50 TIMES
025800                  DEPENDING ON WS-CHAMPION-COUNT
025900                  INDEXED BY SC-IDX.
026000         COPY RPFSCEN REPLACING ==:TAG:== BY ==SC==.
026100         05  FILLER                   PIC X(05).
026200
026300*    ONE-ROW SCRATCH AREA FOR THE RPFRANK CALL RESULT.
026400 01  WS-SCENARIO-RESULT.
026500     COPY RPFSCEN REPLACING ==:TAG:== BY ==WR==.
026600     05  FILLER                       PIC X(05).
026700
026800*    BASE REQUIRED RPERF (FROM THE INVENTORY PASS) AND, IF A GROWTH
026900*    CARD WAS SUPPLIED, THE COMPOUNDED FINAL REQUIRED RPERF THAT
027000*    UNIT 4 ACTUALLY SIZES AGAINST.
027100 01  WS-RPERF-ACCUMULATORS.
027200     05  WS-RPERF-BASE                PIC 9(07)V99   COMP-3
027300                                                      VALUE ZERO.
027400     05  WS-RPERF-FINAL-REQUIRED      PIC 9(07)V99   COMP-3
027500                                                      VALUE ZERO.
027600     05  WS-LINE-RPERF                PIC 9(07)V9999 COMP-3.
027700     05  WS-GROWTH-FACTOR             PIC 9(03)V9999 COMP-3.
027800     05  WS-GROWTH-RATE-PCT           PIC 9(03)V99   COMP-3.
027900     05  WS-GROWTH-YEARS              PIC 9(02)      COMP.
028000     05  WS-GROWTH-YEAR-CTR           PIC 9(02)      COMP.
028100     05  FILLER                       PIC X(02)  VALUE SPACES.
028200
028300 01  WS-ACCUMULATORS.
028400*  FOR PROGRAM RECORD TRACKING
028500     05  WS-PERF-READ-CTR             PIC 9(4) COMP VALUE ZERO.
028600     05  WS-PERF-SKIP-CTR             PIC 9(4) COMP VALUE ZERO.
028700     05  WS-INV-READ-CTR              PIC 9(4) COMP VALUE ZERO.
028800     05  WS-INV-MERGE-CTR             PIC 9(4) COMP VALUE ZERO.
028900     05  WS-CANDIDATE-CTR             PIC 9(4) COMP VALUE ZERO.
029000     05  WS-REJECT-CTR                PIC 9(4) COMP VALUE ZERO.
029100     05  FILLER                       PIC X(02)  VALUE SPACES.
029200
029300
029400* PROGRAM REPORT LINES.
029500
029600*    REPORT LINE LAYOUTS FOLLOW.  EACH IS MOVED TO
029700*    SIZING-REPORT-LINE AND WRITTEN - SEE 950-HEADINGS FOR THE TWO
029800*    HEADER LINES AND THE UNIT 4 PARAGRAPHS FOR THE SCENARIO LINES.
029900 01  HL-HEADER-1.
030000     05  FILLER            PIC X(01)  VALUE SPACES.
030100     05  FILLER            PIC X(47)
030200                  VALUE 'SERVER CAPACITY SIZING AND CONSOLIDATION REPO
030300-             'RT'.
030400     05  FILLER            PIC X(10)  VALUE SPACES.
030500     05  FILLER            PIC X(05)  VALUE 'PAGE '.
030600     05  HL-PAGE-NO        PIC ZZZ.
030700     05  FILLER            PIC X(66)  VALUE SPACES.
030800
030900 01  HL-HEADER-2.
031000     05  FILLER            PIC X(03)  VALUE SPACES.
031100     05  FILLER            PIC X(29)
031200                  VALUE 'TARGET CONFIGURATIONS LOADED'.
031300     05  FILLER            PIC X(01)  VALUE ':'.
031400     05  FILLER            PIC X(01)  VALUE SPACES.
031500     05  HL-TARGET-COUNT   PIC ZZZ9.
031600     05  FILLER            PIC X(94)  VALUE SPACES.
031700
031800*    ONE LINE PER MERGED INVENTORY ROW - QTY/CORES/MODEL/UTIL ECHOED
031900*    BACK WITH THE COMPUTED LINE RPERF, SEE 330-PRINT-INVENTORY-
032000*    DETAIL.  132-COLUMN LINE, PACKED FIELDS ZERO-SUPPRESSED WITH
032100*    Z-EDITING THE SAME WAY THE OLD TRIAL BALANCE DETAIL LINE DID.
032200 01  DL-INVENTORY-LINE.
032300     05  FILLER            PIC X(04)  VALUE SPACES.
032400     05  DL-INV-QTY        PIC ZZZ9.
032500     05  FILLER            PIC X(01)  VALUE SPACES.
032600     05  FILLER            PIC X(09)  VALUE 'SERVER(S)'.
032700     05  FILLER            PIC X(01)  VALUE SPACES.
032800     05  FILLER            PIC X(01)  VALUE 'X'.
032900     05  FILLER            PIC X(01)  VALUE SPACES.
033000     05  DL-INV-CORES      PIC ZZ9.
033100     05  FILLER            PIC X(01)  VALUE SPACES.
033200     05  FILLER            PIC X(05)  VALUE 'CORES'.
033300     05  FILLER            PIC X(01)  VALUE SPACES.
033400     05  FILLER            PIC X(02)  VALUE 'ON'.
033500     05  FILLER            PIC X(01)  VALUE SPACES.
033600     05  DL-INV-MODEL      PIC X(20).
033700     05  FILLER            PIC X(01)  VALUE SPACES.
033800     05  FILLER            PIC X(04)  VALUE 'UTIL'.
033900     05  DL-INV-UTIL       PIC ZZ9.
034000     05  FILLER            PIC X(01)  VALUE '%'.
034100     05  FILLER            PIC X(01)  VALUE SPACES.
034200     05  FILLER            PIC X(01)  VALUE '='.
034300     05  FILLER            PIC X(01)  VALUE SPACES.
034400     05  DL-INV-RPERF      PIC ZZZZZZ9.99.
034500     05  FILLER            PIC X(01)  VALUE SPACES.
034600     05  FILLER            PIC X(05)  VALUE 'RPERF'.
034700     05  FILLER            PIC X(50)  VALUE SPACES.
034800
034900*    RPERF BASE TOTAL LINE - SUM OF EVERY MERGED INVENTORY ROW'S
035000*    LINE RPERF, PRINTED BY 600-WRITE-SUMMARY BEFORE THE GROWTH
035100*    PROJECTION LINE (IF ANY) AND THE SCENARIO SECTION.
035200 01  TL-BASE-TOTAL.
035300     05  FILLER            PIC X(04)  VALUE SPACES.
035400     05  FILLER            PIC X(27)
035500                  VALUE 'RPERF BASE TOTAL REQUIRED:'.
035600     05  FILLER            PIC X(01)  VALUE SPACES.
035700     05  TL-RPERF-BASE     PIC ZZZZZZ9.99.
035800     05  FILLER            PIC X(90)  VALUE SPACES.
035900
036000*    ONLY PRINTED WHEN A GROWTH CARD WAS SUPPLIED AND ACCEPTED -
036100*    SHOWS THE COMPOUNDED FINAL REQUIRED RPERF THAT UNIT 4 ACTUALLY
036200*    SIZES CANDIDATES AGAINST, NOT THE BASE FIGURE ABOVE IT.
036300 01  TL-PROJECTED-TOTAL.
036400     05  FILLER            PIC X(04)  VALUE SPACES.
036500     05  FILLER            PIC X(19)  VALUE 'PROJECTED RPERF IN '.
036600     05  TL-GROWTH-YEARS   PIC ZZ9.
036700     05  FILLER            PIC X(07)  VALUE ' YEARS:'.
036800     05  FILLER            PIC X(01)  VALUE SPACES.
036900     05  TL-RPERF-FINAL    PIC ZZZZZZ9.99.
037000     05  FILLER            PIC X(88)  VALUE SPACES.
037100
037200*    ONE-TIME HEADER FOR THE RECOMMENDED-SCENARIO SECTION - COUNT OF
037300*    SCENARIOS ACTUALLY PRINTED (CAPPED AT 10 PER RULE R12) IS
037400*    MOVED IN BY 566-PRINT-SCENARIO-SECTION-HDR AFTER THE SORT
037500*    RETURNS ITS FIRST ROW.
037600 01  HL-SCENARIO-HDR.
037700     05  FILLER            PIC X(04)  VALUE SPACES.
037800     05  HL-SCN-COUNT      PIC Z9.
037900     05  FILLER            PIC X(01)  VALUE SPACES.
038000     05  FILLER            PIC X(50)
038100                  VALUE 'SCENARIOS RECOMMENDED (BEST OPTION PER MODEL
038200-             ')'.
038300     05  FILLER            PIC X(75)  VALUE SPACES.
038400
038500*    FIRST OF FOUR LINES PRINTED PER RECOMMENDED SCENARIO - RANK
038600*    AND TARGET MODEL NAME.  RANK IS THE SORT SEQUENCE POSITION,
038700*    NOT A STORED FIELD - SEE 570-PRINT-ONE-SCENARIO.
038800 01  DL-SCN-LINE1.
038900     05  FILLER            PIC X(02)  VALUE SPACES.
039000     05  DL-SCN-RANK       PIC Z9.
039100     05  FILLER            PIC X(02)  VALUE '. '.
039200     05  FILLER            PIC X(07)  VALUE 'MODEL: '.
039300     05  DL-SCN-MODEL      PIC X(20).
039400     05  FILLER            PIC X(99)  VALUE SPACES.
039500
039600*    SECOND LINE - SERVER COUNT AND ACTIVE CORES PER SERVER, THE
039700*    TWO FIELDS RPFRANK RETURNS FROM 200-COMPUTE-SERVERS AND
039800*    250-EVEN-UP-CORES.
039900 01  DL-SCN-LINE2.
040000     05  FILLER            PIC X(04)  VALUE SPACES.
040100     05  FILLER            PIC X(08)  VALUE 'CONFIG: '.
040200     05  DL-SCN-SERVERS    PIC ZZ9.
040300     05  FILLER            PIC X(01)  VALUE SPACES.
040400     05  FILLER            PIC X(10)  VALUE 'SERVER(S) '.
040500     05  FILLER            PIC X(05)  VALUE 'WITH '.
040600     05  DL-SCN-CORES      PIC ZZ9.
040700     05  FILLER            PIC X(01)  VALUE SPACES.
040800     05  FILLER            PIC X(24)  VALUE 'ACTIVE CORES EACH'.
040900     05  FILLER            PIC X(73)  VALUE SPACES.
041000
041100*    THIRD LINE - RESULTING RPERF DELIVERED BY THE SCENARIO AND THE
041200*    EXCESS OVER THE FINAL REQUIRED RPERF, BOTH ROUNDED PER R13.
041300 01  DL-SCN-LINE3.
041400     05  FILLER            PIC X(04)  VALUE SPACES.
041500     05  FILLER            PIC X(18)  VALUE 'NEW RPERF TOTAL: '.
041600     05  DL-SCN-RPERF-NEW  PIC ZZZZZZ9.99.
041700     05  FILLER            PIC X(09)  VALUE ' (EXCESS '.
041800     05  FILLER            PIC X(01)  VALUE '+'.
041900     05  DL-SCN-EXCESS     PIC ZZZZZZ9.99.
042000     05  FILLER            PIC X(01)  VALUE ')'.
042100     05  FILLER            PIC X(79)  VALUE SPACES.
042200
042300*    FOURTH LINE - CORE-SLOT UTILIZATION PERCENT, THE SAME FIGURE
042400*    300-TEST-FEASIBLE GATES AGAINST THE 60 PERCENT FLOOR.
042500 01  DL-SCN-LINE4.
042600     05  FILLER            PIC X(04)  VALUE SPACES.
042700     05  FILLER            PIC X(18)  VALUE 'CORE UTILIZATION: '.
042800     05  DL-SCN-UTIL       PIC ZZ9.99.
042900     05  FILLER            PIC X(01)  VALUE '%'.
043000     05  FILLER            PIC X(103) VALUE SPACES.
043100
043200*    NON-FATAL PER-LINE ERROR TEXT, SET BY 314-CK-INVENTORY-DATA
043300*    AND DISPLAYED BY 700-ERROR-DISPLAY; ALSO REUSED FOR THE FATAL
043400*    MESSAGES DISPLAYED BY 750-FATAL-ERROR.
043500 01  ERROR-MESSAGE-EL      PIC X(80).
043600
043700*    ECHOES THE OFFENDING INVENTORY LINE'S RAW FIELDS BACK TO
043800*    SYSOUT SO THE OPERATOR CAN TRACE IT BACK TO THE INPUT DECK.
043900 01  ERROR-RECORD-EL.
044000     05  ERR-INV-MODEL-EL   PIC X(20).
044100     05  FILLER             PIC X(04) VALUE SPACES.
044200     05  ERR-INV-CORES-EL   PIC 9(03).
044300     05  FILLER             PIC X(04) VALUE SPACES.
044400     05  ERR-INV-QTY-EL     PIC 9(03).
044500     05  FILLER             PIC X(04) VALUE SPACES.
044600     05  ERR-INV-UTIL-EL    PIC 9(03).
044700     05  FILLER             PIC X(38) VALUE SPACES.
044800
044900*    GENERIC MESSAGE/COUNT LINE FOR THE 650-DISPLAY-PROG-DIAG
045000*    SYSOUT TRACE - ONE MESSAGE, ONE COUNT, REUSED FOR EVERY ROW.
045100 01  DISPLAY-LINE.
045200     05  DISP-MESSAGE       PIC X(45).
045300     05  DISP-VALUE         PIC ZZZ9.
045400
045500
045600 PROCEDURE DIVISION.
045700
045800*    JOB STEP FLOW.  EACH UNIT ONLY RUNS IF THE PRIOR ONE DID NOT
045900*    SET FATAL-CONDITION.  RETURN-CODE 16 TELLS THE CALLING PROC
046000*    TO SKIP THE DOWNSTREAM STEPS ON THIS JOB.
046100 000-MAINLINE SECTION.
046200
046300     OPEN INPUT  RPERF-TABLE-FILE
046400                 INVENTORY-FILE
046500                 GROWTH-PARM-FILE
046600          OUTPUT SIZING-REPORT-FILE.
046700     PERFORM 100-LOAD-PERF-TABLE THRU 100-EXIT.
046800     IF NOT FATAL-CONDITION
046900        PERFORM 150-SORT-PERF-TABLE THRU 150-EXIT.
047000     IF NOT FATAL-CONDITION
047100        PERFORM 300-INVENTORY-PROCD THRU 300-EXIT.
047200     IF NOT FATAL-CONDITION
047300        PERFORM 400-GROWTH-PROJECTION THRU 400-EXIT.
047400     IF NOT FATAL-CONDITION
047500        PERFORM 600-WRITE-SUMMARY THRU 600-EXIT.
047600     IF NOT FATAL-CONDITION
047700        PERFORM 500-BUILD-CHAMPIONS THRU 500-EXIT.
047800     PERFORM 650-DISPLAY-PROG-DIAG THRU 650-EXIT.
047900     CLOSE RPERF-TABLE-FILE
048000           INVENTORY-FILE
048100           GROWTH-PARM-FILE
048200           SIZING-REPORT-FILE.
048300     IF FATAL-CONDITION
048400        MOVE 16 TO RETURN-CODE
048500     ELSE
048600        MOVE ZERO TO RETURN-CODE.
048700     GOBACK.
048800
048900
049000*----------------------------------------------------------------*
049100*  UNIT 1 - PERFORMANCE TABLE PREPARATION (R1, R2, R3)           *
049200*----------------------------------------------------------------*
049300 100-LOAD-PERF-TABLE.
049400
049500     MOVE 'NO ' TO WS-EOF-PERF-SW.
049600     PERFORM 110-READ-PERF-RECORD THRU 110-EXIT.
049700     IF EOF-PERF
049800*    RULE R15 - AN EMPTY PERFORMANCE TABLE IS FATAL, THE RUN
049900*    CANNOT SIZE ANYTHING WITHOUT AT LEAST ONE CONFIGURATION ROW.
050000        MOVE 'PERFORMANCE TABLE IS EMPTY - RUN ABORTED'
050100                TO ERROR-MESSAGE-EL
050200        PERFORM 750-FATAL-ERROR THRU 750-EXIT
050300        GO TO 100-EXIT.
050400     PERFORM 120-PRSS-PERF-RECORD THRU 120-EXIT
050500         UNTIL EOF-PERF.
050600     IF WS-PERF-TABLE-COUNT = ZERO
050700        MOVE 'NO VALID PERFORMANCE TABLE RECORDS LOADED'
050800                TO ERROR-MESSAGE-EL
050900        PERFORM 750-FATAL-ERROR THRU 750-EXIT.
051000
051100 100-EXIT.
051200     EXIT.
051300
051400
051500*    ONE READ AHEAD OF THE PROCESSING LOOP IN 100-LOAD-PERF-TABLE -
051600*    STANDARD SHOP PRIMING-READ PATTERN.
051700 110-READ-PERF-RECORD.
051800
051900     READ RPERF-TABLE-FILE
052000         AT END  MOVE 'YES' TO WS-EOF-PERF-SW
052100                 GO TO 110-EXIT.
052200     ADD 1 TO WS-PERF-READ-CTR.
052300     IF TRACE-ON-0
052400        DISPLAY RPF-TABLE-REC-RAW.
052500
052600 110-EXIT.
052700     EXIT.
052800
052900
053000*    VALIDATE, THEN LOAD IF GOOD, THEN READ THE NEXT RECORD - ONE
053100*    PASS PER TABLE ROW.
053200 120-PRSS-PERF-RECORD.
053300
053400     PERFORM 124-STRIP-CORES-MAX THRU 124-EXIT.
053500     IF INPUT-OK
053600        PERFORM 128-ADD-PERF-ENTRY THRU 128-EXIT
053700     ELSE
053800        ADD 1 TO WS-PERF-SKIP-CTR.
053900     PERFORM 110-READ-PERF-RECORD THRU 110-EXIT.
054000
054100 120-EXIT.
054200     EXIT.
054300
054400
054500*    RULE R2 - STRIP A TRAILING C/c FROM THE RAW CORES FIELD,
054600*    THEN THE RESULT MUST BE NUMERIC OR THE RECORD IS DROPPED.
054700 124-STRIP-CORES-MAX.
054800
054900     MOVE 'YES' TO WS-INPUT-OK-SW.
055000     MOVE RPF-CORES-MAX-IN TO WS-CORES-MAX-WORK.
055100     INSPECT WS-CORES-MAX-WORK CONVERTING 'Cc' TO '  '.
055200     IF WS-CORES-MAX-WORK-NUM IS NOT NUMERIC
055300*    WS-INPUT-OK-SW DRIVES THE UNTIL TEST IN 300-INVENTORY-PROCD -
055400*    A REJECTED LINE DOES NOT STOP THE RUN, IT JUST FALLS OUT OF
055500*    310-PRSS-INVENTORY-RECORDS WITHOUT A MERGE.
055600        MOVE 'NO ' TO WS-INPUT-OK-SW.
055700
055800 124-EXIT.
055900     EXIT.
056000
056100
056200*    RULE R1 - RPERF-PER-CORE DERIVED AND CARRIED AT 4 DECIMALS.
056300*    RULE R3 - PROCESSOR p10/p11 RECORDS ARE MARKED TARGET-GEN
056400*    VIA THE 88-LEVEL IN RPFPTBL; ALL GENERATIONS STAY IN THE
056500*    TABLE FOR INVENTORY LOOKUP.
056600*    MAINT NOTE RPF-0016 (09/06/89,RXH) - TABLE LIMIT RAISED TO 300
056700*    ROWS WHEN THE CATALOG TEAM STARTED SHIPPING THE FULL P10/P11
056800*    LINE INSTEAD OF JUST THE FLAGSHIP MODELS.
056900 128-ADD-PERF-ENTRY.
057000
057100     ADD 1 TO WS-PERF-TABLE-COUNT.
057200     MOVE RPF-MODEL-UNIQUE-IN
057300                     TO PT-MODEL-UNIQUE  (WS-PERF-TABLE-COUNT).
057400     MOVE RPF-MODEL-BASE-IN
057500                     TO PT-MODEL-BASE    (WS-PERF-TABLE-COUNT).
057600     MOVE RPF-PROCESSOR-IN
057700                     TO PT-PROCESSOR     (WS-PERF-TABLE-COUNT).
057800     MOVE RPF-FREQUENCY-GHZ-IN
057900                     TO PT-FREQUENCY-GHZ (WS-PERF-TABLE-COUNT).
058000     MOVE WS-CORES-MAX-WORK-NUM
058100                     TO PT-CORES-MAX     (WS-PERF-TABLE-COUNT).
058200     MOVE RPF-RPERF-TOTAL-IN
058300                     TO PT-RPERF-TOTAL   (WS-PERF-TABLE-COUNT).
058400     COMPUTE PT-RPERF-PER-CORE (WS-PERF-TABLE-COUNT) ROUNDED =
058500               PT-RPERF-TOTAL (WS-PERF-TABLE-COUNT) /
058600               PT-CORES-MAX   (WS-PERF-TABLE-COUNT).
058700     IF PT-IS-TARGET-GEN (WS-PERF-TABLE-COUNT)
058800        ADD 1 TO WS-TARGET-COUNT.
058900
059000 128-EXIT.
059100     EXIT.
059200
059300
059400*----------------------------------------------------------------*
059500*  SORT THE TABLE INTO ASCENDING MODEL-UNIQUE SEQUENCE SO         *
059600*  200-SEARCH-PERF-TABLE CAN USE SEARCH ALL.                      *
059700*----------------------------------------------------------------*
059800 150-SORT-PERF-TABLE.
059900
060000     CALL 'RPFSORT' USING WS-PERF-TABLE-COUNT, WS-PERF-TABLE.
060100
060200 150-EXIT.
060300     EXIT.
060400
060500
060600*----------------------------------------------------------------*
060700*  MODEL LOOKUP - CLI VARIANT (UNIQUE KEY, SEARCH ALL) WITH THE   *
060800*  API VARIANT (BASE MODEL + MAX CORES) AS A LINEAR FALLBACK.     *
060900*  CALLER SETS WS-LOOKUP-MODEL / WS-LOOKUP-CORES BEFORE PERFORM.  *
061000*----------------------------------------------------------------*
061100 200-SEARCH-PERF-TABLE.
061200
061300     MOVE SPACES TO WS-FOUND-SW.
061400     SET PT-IDX TO 1.
061500*    CLI VARIANT FIRST - THE TABLE IS KEPT IN ASCENDING
061600*    MODEL-UNIQUE SEQUENCE BY 150-SORT-PERF-TABLE SPECIFICALLY
061700*    SO THIS SEARCH ALL IS VALID.
061800     SEARCH ALL PT-ENTRY
061900         AT END
062000             PERFORM 210-SEARCH-BY-BASE-MODEL THRU 210-EXIT
062100         WHEN PT-MODEL-UNIQUE (PT-IDX) = WS-LOOKUP-MODEL
062200             MOVE 'YES' TO WS-FOUND-SW
062300             MOVE PT-IDX TO WS-FOUND-IDX.
062400
062500 200-EXIT.
062600     EXIT.
062700
062800
062900*    API VARIANT - MATCH ON BASE MODEL (CASE-INSENSITIVE, EXACT)
063000*    AND MAXIMUM CORES.  FIRST MATCH WINS.
063100 210-SEARCH-BY-BASE-MODEL.
063200
063300     MOVE WS-LOOKUP-MODEL (1:10) TO WS-LOOKUP-BASE.
063400     INSPECT WS-LOOKUP-BASE CONVERTING
063500             'abcdefghijklmnopqrstuvwxyz' TO
063600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
063700     MOVE 'NO ' TO WS-FOUND-SW.
063800     SET PT-IDX TO 1.
063900     PERFORM 214-CHECK-BASE-ENTRY THRU 214-EXIT
064000         UNTIL PT-IDX > WS-PERF-TABLE-COUNT OR MODEL-FOUND.
064100
064200 210-EXIT.
064300     EXIT.
064400
064500
064600*    ONE COMPARISON PER LINEAR SCAN STEP FROM
064700*    210-SEARCH-BY-BASE-MODEL - CHECKS BASE MODEL (CASE-FOLDED)
064800*    AND MAX CORES TOGETHER SO TWO FAMILY MEMBERS WITH DIFFERENT
064900*    CORE COUNTS ARE NOT CONFUSED.
065000 214-CHECK-BASE-ENTRY.
065100
065200     MOVE PT-MODEL-BASE (PT-IDX) TO WS-TABLE-BASE-WORK.
065300     INSPECT WS-TABLE-BASE-WORK CONVERTING
065400             'abcdefghijklmnopqrstuvwxyz' TO
065500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
065600     IF WS-TABLE-BASE-WORK = WS-LOOKUP-BASE
065700        AND PT-CORES-MAX (PT-IDX) = WS-LOOKUP-CORES
065800        MOVE 'YES' TO WS-FOUND-SW
065900        MOVE PT-IDX TO WS-FOUND-IDX
066000     ELSE
066100        SET PT-IDX UP BY 1.
066200
066300 214-EXIT.
066400     EXIT.
066500
066600
066700*----------------------------------------------------------------*
066800*  UNIT 2 - INVENTORY RPERF BASE CALCULATION (R4, R5, R14, R15)   *
066900*----------------------------------------------------------------*
067000 300-INVENTORY-PROCD.
067100
067200     MOVE 'NO ' TO WS-EOF-INVENTORY-SW.
067300     PERFORM 800-READ-INVENTORY-FILE THRU 800-EXIT.
067400     IF EOF-INVENTORY
067500*    RULE R15 - AN EMPTY INVENTORY IS ALSO FATAL - THERE IS NO
067600*    CUSTOMER LOAD TO SIZE AGAINST.
067700        MOVE 'INVENTORY FILE IS EMPTY - RUN ABORTED'
067800                TO ERROR-MESSAGE-EL
067900        PERFORM 750-FATAL-ERROR THRU 750-EXIT
068000        GO TO 300-EXIT.
068100     PERFORM 310-PRSS-INVENTORY-RECORDS THRU 310-EXIT
068200         UNTIL EOF-INVENTORY OR FATAL-CONDITION.
068300     IF NOT FATAL-CONDITION
068400        IF WS-INVENTORY-COUNT = ZERO
068500           MOVE 'NO VALID INVENTORY RECORDS LOADED'
068600                   TO ERROR-MESSAGE-EL
068700           PERFORM 750-FATAL-ERROR THRU 750-EXIT
068800        ELSE
068900           PERFORM 330-PRINT-INVENTORY-DETAIL THRU 330-EXIT
069000               VARYING INVT-IDX FROM 1 BY 1
069100               UNTIL INVT-IDX > WS-INVENTORY-COUNT
069200                                OR FATAL-CONDITION.
069300
069400 300-EXIT.
069500     EXIT.
069600
069700
069800*    VALIDATE, THEN MERGE IF GOOD, THEN READ THE NEXT RECORD - SAME
069900*    SHAPE AS 120-PRSS-PERF-RECORD ABOVE, ONE PASS PER INVENTORY
070000*    LINE.
070100 310-PRSS-INVENTORY-RECORDS.
070200
070300     IF TRACE-ON-0
070400        DISPLAY RPF-INVENTORY-REC-RAW.
070500     PERFORM 314-CK-INVENTORY-DATA THRU 314-EXIT.
070600     IF INPUT-OK
070700        PERFORM 318-MERGE-INVENTORY-LINE THRU 318-EXIT.
070800     PERFORM 800-READ-INVENTORY-FILE THRU 800-EXIT.
070900
071000 310-EXIT.
071100     EXIT.
071200
071300
071400*    NON-FATAL FIELD EDITS PER INVENTORY LINE - A BAD LINE SETS
071500*    WS-LINE-OK TO 'NO ' AND FALLS THROUGH TO 700-ERROR-DISPLAY
071600*    RATHER THAN ABORTING THE RUN, SO ONE BAD CARD DOES NOT LOSE
071700*    THE REST OF THE DECK.
071800 314-CK-INVENTORY-DATA.
071900
072000     MOVE 'YES' TO WS-INPUT-OK-SW.
072100     IF INV-MODEL-IN = SPACES
072200        MOVE '** ERROR **  INVENTORY MODEL NAME MISSING'
072300                TO ERROR-MESSAGE-EL
072400        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
072500     ELSE
072600        IF INV-CORES-IN IS NOT NUMERIC OR INV-CORES-IN = ZERO
072700           MOVE '** ERROR **  INVENTORY CORES NOT NUMERIC/ZERO'
072800                   TO ERROR-MESSAGE-EL
072900           PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
073000        ELSE
073100           IF INV-QTY-IN IS NOT NUMERIC
073200              MOVE '** ERROR **  INVENTORY QUANTITY NOT NUMERIC'
073300                      TO ERROR-MESSAGE-EL
073400              PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
073500           ELSE
073600              IF INV-UTIL-PCT-IN IS NOT NUMERIC
073700                 MOVE
073800                 '** ERROR **  INVENTORY UTILIZATION NOT NUMERIC'
073900                         TO ERROR-MESSAGE-EL
074000                 PERFORM 700-ERROR-DISPLAY THRU 700-EXIT.
074100
074200 314-EXIT.
074300     EXIT.
074400
074500
074600*    RULE R5 - A REPEATED MODEL ADDS QUANTITIES ONLY; CORES AND
074700*    UTILIZATION KEEP THE FIRST LINE'S VALUES.
074800*    RULE R4 - A BLANK/ZERO QUANTITY DEFAULTS TO ONE SERVER, SAME
074900*    AS THE UTILIZATION DEFAULT BELOW.
075000 318-MERGE-INVENTORY-LINE.
075100
075200     MOVE INV-QTY-IN TO WS-QTY-USED.
075300     IF WS-QTY-USED = ZERO
075400        MOVE 1 TO WS-QTY-USED.
075500     MOVE 'NO ' TO WS-FOUND-SW.
075600     IF WS-INVENTORY-COUNT > ZERO
075700        SET INVT-IDX TO 1
075800        PERFORM 320-FIND-INVENTORY-ENTRY THRU 320-EXIT
075900            UNTIL INVT-IDX > WS-INVENTORY-COUNT OR MODEL-FOUND.
076000     IF MODEL-FOUND
076100        ADD WS-QTY-USED TO INVT-QTY (INVT-IDX)
076200        ADD 1 TO WS-INV-MERGE-CTR
076300     ELSE
076400        ADD 1 TO WS-INVENTORY-COUNT
076500        MOVE INV-MODEL-IN TO INVT-MODEL (WS-INVENTORY-COUNT)
076600        MOVE INV-CORES-IN TO INVT-CORES (WS-INVENTORY-COUNT)
076700        MOVE WS-QTY-USED  TO INVT-QTY   (WS-INVENTORY-COUNT)
076800        IF INV-UTIL-PCT-IN = ZERO
076900           MOVE 100 TO INVT-UTIL-PCT (WS-INVENTORY-COUNT)
077000        ELSE
077100           MOVE INV-UTIL-PCT-IN
077200                        TO INVT-UTIL-PCT (WS-INVENTORY-COUNT).
077300     ADD 1 TO WS-INV-READ-CTR.
077400
077500 318-EXIT.
077600     EXIT.
077700
077800
077900*    LINEAR SCAN FOR THE R5 DUPLICATE-MODEL CHECK.  THE INVENTORY
078000*    TABLE IS CAPPED AT 200 ROWS SO A SEARCH ALL WOULD BE OVERKILL.
078100 320-FIND-INVENTORY-ENTRY.
078200
078300     IF INVT-MODEL (INVT-IDX) = INV-MODEL-IN
078400        MOVE 'YES' TO WS-FOUND-SW
078500     ELSE
078600        SET INVT-IDX UP BY 1.
078700
078800 320-EXIT.
078900     EXIT.
079000
079100
079200*    RULE R4 - LINE-RPERF = QTY X CORES X RPERF-PER-CORE X
079300*    UTILIZATION.  RULE R14 - AN UNRESOLVED MODEL IS FATAL.
079400 330-PRINT-INVENTORY-DETAIL.
079500
079600     MOVE INVT-MODEL (INVT-IDX) TO WS-LOOKUP-MODEL.
079700     MOVE INVT-CORES (INVT-IDX) TO WS-LOOKUP-CORES.
079800     PERFORM 200-SEARCH-PERF-TABLE THRU 200-EXIT.
079900     IF NOT MODEL-FOUND
080000        MOVE '** ERROR **  INVENTORY MODEL NOT IN PERF TABLE'
080100                TO ERROR-MESSAGE-EL
080200        PERFORM 750-FATAL-ERROR THRU 750-EXIT
080300        GO TO 330-EXIT.
080400     COMPUTE WS-LINE-RPERF ROUNDED =
080500               INVT-QTY   (INVT-IDX) *
080600               INVT-CORES (INVT-IDX) *
080700               PT-RPERF-PER-CORE (WS-FOUND-IDX) *
080800               (INVT-UTIL-PCT (INVT-IDX) / 100).
080900     ADD WS-LINE-RPERF TO WS-RPERF-BASE.
081000     PERFORM 340-WRITE-INVENTORY-LINE THRU 340-EXIT.
081100
081200 330-EXIT.
081300     EXIT.
081400
081500
081600*    ONE DETAIL LINE PER INVENTORY ROW - HEADING IS FORCED WHEN THE
081700*    CURRENT PAGE FILLS BEFORE THIS LINE IS WRITTEN.
081800 340-WRITE-INVENTORY-LINE.
081900
082000     IF WS-LINES-USED >= WS-LINES-PER-PAGE
082100        PERFORM 950-HEADINGS THRU 950-EXIT.
082200     MOVE SPACES TO DL-INVENTORY-LINE.
082300     MOVE INVT-QTY      (INVT-IDX) TO DL-INV-QTY.
082400     MOVE INVT-CORES    (INVT-IDX) TO DL-INV-CORES.
082500     MOVE INVT-MODEL    (INVT-IDX) TO DL-INV-MODEL.
082600     MOVE INVT-UTIL-PCT (INVT-IDX) TO DL-INV-UTIL.
082700     MOVE WS-LINE-RPERF             TO DL-INV-RPERF.
082800     WRITE SIZING-REPORT-LINE FROM DL-INVENTORY-LINE
082900         AFTER ADVANCING 1 LINE.
083000     ADD 1 TO WS-LINES-USED.
083100
083200 340-EXIT.
083300     EXIT.
083400
083500
083600*    SEPARATE READ PARAGRAPH SO 310-PRSS-INVENTORY-RECORDS CAN
083700*    PERFORM IT AGAIN AFTER A NON-FATAL REJECT WITHOUT REPEATING THE
083800*    READ STATEMENT INLINE.
083900 800-READ-INVENTORY-FILE.
084000
084100     READ INVENTORY-FILE
084200         AT END  MOVE 'YES' TO WS-EOF-INVENTORY-SW
084300                 GO TO 800-EXIT.
084400
084500 800-EXIT.
084600     EXIT.
084700
084800
084900*----------------------------------------------------------------*
085000*  UNIT 3 - GROWTH PROJECTION (R6)                                *
085100*----------------------------------------------------------------*
085200*    A MISSING GROWTH-PARM-FILE OR A NON-NUMERIC CARD LEAVES
085300*    GROWTH-APPLIED FALSE AND WS-RPERF-FINAL-REQUIRED EQUAL TO
085400*    WS-RPERF-BASE - THIS IS A VALID RUN, NOT AN ERROR.
085500 400-GROWTH-PROJECTION.
085600
085700     MOVE 'NO ' TO WS-EOF-GROWTH-SW.
085800     MOVE ZERO TO WS-GROWTH-RATE-PCT, WS-GROWTH-YEARS.
085900     READ GROWTH-PARM-FILE
086000         AT END  MOVE 'YES' TO WS-EOF-GROWTH-SW.
086100     IF NOT EOF-GROWTH
086200        IF GROWTH-RATE-PCT-IN IS NUMERIC
086300                          AND GROWTH-YEARS-IN IS NUMERIC
086400           MOVE GROWTH-RATE-PCT-IN TO WS-GROWTH-RATE-PCT
086500           MOVE GROWTH-YEARS-IN    TO WS-GROWTH-YEARS.
086600     MOVE WS-RPERF-BASE TO WS-RPERF-FINAL-REQUIRED.
086700     IF WS-GROWTH-RATE-PCT > ZERO AND WS-GROWTH-YEARS > ZERO
086800        SET GROWTH-APPLIED TO TRUE
086900        COMPUTE WS-GROWTH-FACTOR ROUNDED =
087000                  1 + (WS-GROWTH-RATE-PCT / 100)
087100        MOVE 1 TO WS-GROWTH-YEAR-CTR
087200        PERFORM 410-COMPOUND-ONE-YEAR THRU 410-EXIT
087300            UNTIL WS-GROWTH-YEAR-CTR > WS-GROWTH-YEARS.
087400
087500 400-EXIT.
087600     EXIT.
087700
087800
087900*    ONE YEAR'S COMPOUNDING PER PERFORM VARYING STEP FROM
088000*    400-GROWTH-PROJECTION - RULE R6 COMPOUNDS ANNUALLY, IT DOES
088100*    NOT MULTIPLY THE RATE BY THE YEAR COUNT IN ONE SHOT.
088200 410-COMPOUND-ONE-YEAR.
088300
088400     COMPUTE WS-RPERF-FINAL-REQUIRED ROUNDED =
088500               WS-RPERF-FINAL-REQUIRED * WS-GROWTH-FACTOR.
088600     ADD 1 TO WS-GROWTH-YEAR-CTR.
088700
088800 410-EXIT.
088900     EXIT.
089000
089100
089200*----------------------------------------------------------------*
089300*  BASE / PROJECTED TOTAL LINES OF THE REPORT                    *
089400*----------------------------------------------------------------*
089500 600-WRITE-SUMMARY.
089600
089700     IF WS-LINES-USED >= WS-LINES-PER-PAGE
089800        PERFORM 950-HEADINGS THRU 950-EXIT.
089900     MOVE SPACES TO TL-BASE-TOTAL.
090000     MOVE WS-RPERF-BASE TO TL-RPERF-BASE.
090100     WRITE SIZING-REPORT-LINE FROM TL-BASE-TOTAL
090200         AFTER ADVANCING 2 LINES.
090300     ADD 2 TO WS-LINES-USED.
090400     IF GROWTH-APPLIED
090500        MOVE SPACES TO TL-PROJECTED-TOTAL
090600        MOVE WS-GROWTH-YEARS TO TL-GROWTH-YEARS
090700        MOVE WS-RPERF-FINAL-REQUIRED TO TL-RPERF-FINAL
090800        WRITE SIZING-REPORT-LINE FROM TL-PROJECTED-TOTAL
090900            AFTER ADVANCING 1 LINE
091000        ADD 1 TO WS-LINES-USED.
091100
091200 600-EXIT.
091300     EXIT.
091400
091500
091600*----------------------------------------------------------------*
091700*  UNIT 4 - SCENARIO GENERATION, CHAMPION SELECTION, RANKING     *
091800*  (R7 - R13)                                                    *
091900*----------------------------------------------------------------*
092000 500-BUILD-CHAMPIONS.
092100
092200     SET PT-IDX TO 1.
092300     PERFORM 510-EVAL-CANDIDATE THRU 510-EXIT
092400         VARYING PT-IDX FROM 1 BY 1
092500         UNTIL PT-IDX > WS-PERF-TABLE-COUNT.
092600     IF WS-CHAMPION-COUNT > ZERO
092700        SORT SCENARIO-SORT-FILE
092800             ON ASCENDING KEY SW-SERVERS
092900                              SW-EXCESS-RPERF
093000             INPUT  PROCEDURE 550-RELEASE-CHAMPIONS THRU 550-EXIT
093100             OUTPUT PROCEDURE 560-WRITE-SCENARIOS  THRU 560-EXIT.
093200
093300 500-EXIT.
093400     EXIT.
093500
093600
093700*    ONE PASS PER LOADED TABLE ROW - ONLY TARGET-GEN CONFIGURATIONS
093800*    (RULE R3) ARE PRICED OUT; EVERYTHING ELSE IS SKIPPED WITHOUT
093900*    CALLING RPFRANK.
094000 510-EVAL-CANDIDATE.
094100
094200     IF PT-IS-TARGET-GEN (PT-IDX)
094300        ADD 1 TO WS-CANDIDATE-CTR
094400        CALL 'RPFRANK' USING PT-ENTRY (PT-IDX),
094500                             WS-RPERF-FINAL-REQUIRED,
094600                             WS-SCENARIO-RESULT
094700        IF WR-IS-FEASIBLE
094800           PERFORM 520-UPDATE-CHAMPION THRU 520-EXIT
094900        ELSE
095000           ADD 1 TO WS-REJECT-CTR.
095100
095200 510-EXIT.
095300     EXIT.
095400
095500
095600*    RULE R11 - MINIMUM (SERVERS, EXCESS) PER BASE MODEL, FIRST
095700*    SEEN WINS EXACT TIES.
095800 520-UPDATE-CHAMPION.
095900
096000     MOVE 'NO ' TO WS-FOUND-SW.
096100     IF WS-CHAMPION-COUNT > ZERO
096200        SET SC-IDX TO 1
096300        PERFORM 524-FIND-CHAMPION-BY-BASE THRU 524-EXIT
096400            UNTIL SC-IDX > WS-CHAMPION-COUNT OR MODEL-FOUND.
096500     IF MODEL-FOUND
096600        IF WR-SERVERS < SC-SERVERS (SC-IDX)
096700           MOVE SC-IDX TO WS-CHAMPION-IDX
096800           PERFORM 530-STORE-CHAMPION THRU 530-EXIT
096900        ELSE
097000           IF WR-SERVERS = SC-SERVERS (SC-IDX)
097100              AND WR-EXCESS-RPERF < SC-EXCESS-RPERF (SC-IDX)
097200              MOVE SC-IDX TO WS-CHAMPION-IDX
097300              PERFORM 530-STORE-CHAMPION THRU 530-EXIT
097400     ELSE
097500        ADD 1 TO WS-CHAMPION-COUNT
097600        MOVE WS-CHAMPION-COUNT TO WS-CHAMPION-IDX
097700        PERFORM 530-STORE-CHAMPION THRU 530-EXIT.
097800
097900 520-EXIT.
098000     EXIT.
098100
098200
098300*    LINEAR SCAN OF THE CHAMPION TABLE BY BASE MODEL - TABLE IS
098400*    CAPPED AT 50 ROWS, NO SEARCH ALL NEEDED HERE EITHER.
098500 524-FIND-CHAMPION-BY-BASE.
098600
098700     IF SC-MODEL-BASE (SC-IDX) = WR-MODEL-BASE
098800        MOVE 'YES' TO WS-FOUND-SW
098900     ELSE
099000        SET SC-IDX UP BY 1.
099100
099200 524-EXIT.
099300     EXIT.
099400
099500
099600*    COPIES THE RPFRANK RESULT AREA INTO THE CHAMPION TABLE SLOT
099700*    CHOSEN BY THE CALLER - EITHER A NEW SLOT OR THE PRIOR CHAMPION
099800*    ROW FOR THIS BASE MODEL BEING REPLACED PER RULE R11.
099900 530-STORE-CHAMPION.
100000
100100     MOVE WR-MODEL-UNIQUE  TO SC-MODEL-UNIQUE  (WS-CHAMPION-IDX).
100200     MOVE WR-MODEL-BASE    TO SC-MODEL-BASE    (WS-CHAMPION-IDX).
100300     MOVE WR-SERVERS       TO SC-SERVERS       (WS-CHAMPION-IDX).
100400     MOVE WR-CORES-PER-SVR TO SC-CORES-PER-SVR (WS-CHAMPION-IDX).
100500     MOVE WR-RPERF-NEW     TO SC-RPERF-NEW     (WS-CHAMPION-IDX).
100600     MOVE WR-UTIL-PCT      TO SC-UTIL-PCT      (WS-CHAMPION-IDX).
100700     MOVE WR-EXCESS-RPERF  TO SC-EXCESS-RPERF  (WS-CHAMPION-IDX).
100800     MOVE WR-FEASIBLE-SW   TO SC-FEASIBLE-SW   (WS-CHAMPION-IDX).
100900
101000 530-EXIT.
101100     EXIT.
101200
101300
101400*    SORT INPUT PROCEDURE - RELEASES EVERY SURVIVING CHAMPION ROW
101500*    ONCE, IN TABLE ORDER, FOR THE SORT TO RE-SEQUENCE BY
101600*    (SERVERS, EXCESS RPERF).
101700 550-RELEASE-CHAMPIONS.
101800
101900     SET SC-IDX TO 1.
102000     PERFORM 554-RELEASE-ONE-CHAMPION THRU 554-EXIT
102100         VARYING SC-IDX FROM 1 BY 1
102200         UNTIL SC-IDX > WS-CHAMPION-COUNT.
102300
102400 550-EXIT.
102500     EXIT.
102600
102700
102800*    ONE RELEASE PER CHAMPION TABLE ROW.
102900 554-RELEASE-ONE-CHAMPION.
103000
103100     MOVE SC-MODEL-UNIQUE  (SC-IDX) TO SW-MODEL-UNIQUE.
103200     MOVE SC-MODEL-BASE    (SC-IDX) TO SW-MODEL-BASE.
103300     MOVE SC-SERVERS       (SC-IDX) TO SW-SERVERS.
103400     MOVE SC-CORES-PER-SVR (SC-IDX) TO SW-CORES-PER-SVR.
103500     MOVE SC-RPERF-NEW     (SC-IDX) TO SW-RPERF-NEW.
103600     MOVE SC-UTIL-PCT      (SC-IDX) TO SW-UTIL-PCT.
103700     MOVE SC-EXCESS-RPERF  (SC-IDX) TO SW-EXCESS-RPERF.
103800     MOVE SC-FEASIBLE-SW   (SC-IDX) TO SW-FEASIBLE-SW.
103900     RELEASE SW-SCENARIO-WORK.
104000
104100 554-EXIT.
104200     EXIT.
104300
104400
104500*    RULE R12 - THE SORT KEY ABOVE IS ASCENDING (SERVERS, EXCESS);
104600*    ONLY THE FIRST 10 RETURNED ROWS ARE PRINTED.
104700 560-WRITE-SCENARIOS.
104800
104900     IF WS-CHAMPION-COUNT > 10
105000        MOVE 10 TO WS-SCENARIO-TO-PRINT
105100     ELSE
105200        MOVE WS-CHAMPION-COUNT TO WS-SCENARIO-TO-PRINT.
105300     MOVE ZERO TO WS-SCENARIO-WRITTEN.
105400     MOVE 'NO ' TO WS-EOF-CHAMPION-SW.
105500     PERFORM 566-PRINT-SCENARIO-SECTION-HDR THRU 566-EXIT.
105600     PERFORM 900-RETURN-SORTED-CHAMPION THRU 900-EXIT.
105700     PERFORM 570-PRINT-ONE-SCENARIO THRU 570-EXIT
105800         UNTIL EOF-CHAMPION
105900                  OR WS-SCENARIO-WRITTEN >= WS-SCENARIO-TO-PRINT.
106000
106100 560-EXIT.
106200     EXIT.
106300
106400
106500*    ONE-TIME HEADER FOR THE RECOMMENDED-SCENARIO SECTION OF THE
106600*    REPORT, PRINTED ONCE BEFORE THE FIRST SCENARIO LINE.
106700 566-PRINT-SCENARIO-SECTION-HDR.
106800
106900     IF WS-LINES-USED >= WS-LINES-PER-PAGE
107000        PERFORM 950-HEADINGS THRU 950-EXIT.
107100     MOVE SPACES TO HL-SCENARIO-HDR.
107200     MOVE WS-SCENARIO-TO-PRINT TO HL-SCN-COUNT.
107300     WRITE SIZING-REPORT-LINE FROM HL-SCENARIO-HDR
107400         AFTER ADVANCING 2 LINES.
107500     ADD 2 TO WS-LINES-USED.
107600
107700 566-EXIT.
107800     EXIT.
107900
108000
108100*    SORT OUTPUT PROCEDURE - PRINTS EACH RETURNED CHAMPION IN
108200*    RANKED ORDER UNTIL THE RULE R12 TOP-10 CUTOFF OR THE SORT IS
108300*    EXHAUSTED, WHICHEVER COMES FIRST.
108400 570-PRINT-ONE-SCENARIO.
108500
108600     ADD 1 TO WS-SCENARIO-WRITTEN.
108700     IF WS-LINES-USED >= WS-LINES-PER-PAGE
108800        PERFORM 950-HEADINGS THRU 950-EXIT.
108900     MOVE SPACES TO DL-SCN-LINE1.
109000     MOVE WS-SCENARIO-WRITTEN TO DL-SCN-RANK.
109100     MOVE SW-MODEL-UNIQUE     TO DL-SCN-MODEL.
109200     WRITE SIZING-REPORT-LINE FROM DL-SCN-LINE1
109300         AFTER ADVANCING 1 LINE.
109400     MOVE SPACES TO DL-SCN-LINE2.
109500     MOVE SW-SERVERS          TO DL-SCN-SERVERS.
109600     MOVE SW-CORES-PER-SVR    TO DL-SCN-CORES.
109700     WRITE SIZING-REPORT-LINE FROM DL-SCN-LINE2
109800         AFTER ADVANCING 1 LINE.
109900     MOVE SPACES TO DL-SCN-LINE3.
110000     MOVE SW-RPERF-NEW        TO DL-SCN-RPERF-NEW.
110100     MOVE SW-EXCESS-RPERF     TO DL-SCN-EXCESS.
110200     WRITE SIZING-REPORT-LINE FROM DL-SCN-LINE3
110300         AFTER ADVANCING 1 LINE.
110400     MOVE SPACES TO DL-SCN-LINE4.
110500     MOVE SW-UTIL-PCT         TO DL-SCN-UTIL.
110600     WRITE SIZING-REPORT-LINE FROM DL-SCN-LINE4
110700         AFTER ADVANCING 1 LINE.
110800     ADD 4 TO WS-LINES-USED.
110900     PERFORM 900-RETURN-SORTED-CHAMPION THRU 900-EXIT.
111000
111100 570-EXIT.
111200     EXIT.
111300
111400
111500*----------------------------------------------------------------*
111600*  RUN DIAGNOSTICS TO SYSOUT                                     *
111700*----------------------------------------------------------------*
111800 650-DISPLAY-PROG-DIAG.
111900
112000     DISPLAY '****     RPFSIZE RUNNING    ****'.
112100     DISPLAY ' '.
112200*    UNIT 1 COUNTS - TABLE LOAD.
112300     MOVE 'PERFORMANCE TABLE RECORDS READ              ' TO
112400          DISP-MESSAGE.
112500     MOVE WS-PERF-READ-CTR TO DISP-VALUE.
112600     DISPLAY DISPLAY-LINE.
112700     MOVE 'PERFORMANCE TABLE RECORDS SKIPPED           ' TO
112800          DISP-MESSAGE.
112900     MOVE WS-PERF-SKIP-CTR TO DISP-VALUE.
113000     DISPLAY DISPLAY-LINE.
113100     MOVE 'PERFORMANCE TABLE RECORDS LOADED            ' TO
113200          DISP-MESSAGE.
113300     MOVE WS-PERF-TABLE-COUNT TO DISP-VALUE.
113400     DISPLAY DISPLAY-LINE.
113500     MOVE 'TARGET P10/P11 CONFIGURATIONS                ' TO
113600          DISP-MESSAGE.
113700     MOVE WS-TARGET-COUNT TO DISP-VALUE.
113800     DISPLAY DISPLAY-LINE.
113900     DISPLAY ' '.
114000*    UNIT 2 COUNTS - INVENTORY MERGE.
114100     MOVE 'INVENTORY LINES READ                        ' TO
114200          DISP-MESSAGE.
114300     MOVE WS-INV-READ-CTR TO DISP-VALUE.
114400     DISPLAY DISPLAY-LINE.
114500     MOVE 'INVENTORY LINES MERGED                      ' TO
114600          DISP-MESSAGE.
114700     MOVE WS-INV-MERGE-CTR TO DISP-VALUE.
114800     DISPLAY DISPLAY-LINE.
114900*    UNIT 4 COUNTS - CANDIDATE EVALUATION AND CHAMPION SELECTION.
115000     MOVE 'CANDIDATE SCENARIOS EVALUATED                ' TO
115100          DISP-MESSAGE.
115200     MOVE WS-CANDIDATE-CTR TO DISP-VALUE.
115300     DISPLAY DISPLAY-LINE.
115400     MOVE 'CANDIDATE SCENARIOS REJECTED                 ' TO
115500          DISP-MESSAGE.
115600     MOVE WS-REJECT-CTR TO DISP-VALUE.
115700     DISPLAY DISPLAY-LINE.
115800     MOVE 'CHAMPION SCENARIOS BEFORE TOP 10 CUTOFF      ' TO
115900          DISP-MESSAGE.
116000     MOVE WS-CHAMPION-COUNT TO DISP-VALUE.
116100     DISPLAY DISPLAY-LINE.
116200     MOVE 'SCENARIOS PRINTED ON REPORT                  ' TO
116300          DISP-MESSAGE.
116400     MOVE WS-SCENARIO-WRITTEN TO DISP-VALUE.
116500     DISPLAY DISPLAY-LINE.
116600     DISPLAY ' '.
116700     DISPLAY '****     RPFSIZE EOJ        ****'.
116800
116900 650-EXIT.
117000     EXIT.
117100
117200
117300*----------------------------------------------------------------*
117400*  NON-FATAL ERROR DISPLAY - REJECTS ONE INVENTORY LINE, RUN      *
117500*  CONTINUES.                                                    *
117600*----------------------------------------------------------------*
117700 700-ERROR-DISPLAY.
117800
117900     MOVE 'NO ' TO WS-INPUT-OK-SW.
118000     DISPLAY ERROR-MESSAGE-EL.
118100     MOVE INV-MODEL-IN    TO ERR-INV-MODEL-EL.
118200     MOVE INV-CORES-IN    TO ERR-INV-CORES-EL.
118300     MOVE INV-QTY-IN      TO ERR-INV-QTY-EL.
118400     MOVE INV-UTIL-PCT-IN TO ERR-INV-UTIL-EL.
118500     DISPLAY ERROR-RECORD-EL.
118600
118700 700-EXIT.
118800     EXIT.
118900
119000
119100*----------------------------------------------------------------*
119200*  FATAL ERROR - ABORTS THE RUN (R14, R15).                      *
119300*----------------------------------------------------------------*
119400 750-FATAL-ERROR.
119500
119600     SET FATAL-CONDITION TO TRUE.
119700     DISPLAY '**** FATAL ERROR - RUN TERMINATED ****'.
119800     DISPLAY ERROR-MESSAGE-EL.
119900
120000 750-EXIT.
120100     EXIT.
120200
120300
120400*    ONE RETURN PER SORTED-OUTPUT ROW - SHARED BY 560 (THE PRIMING
120500*    RETURN BEFORE THE PRINT LOOP STARTS) AND 570 (THE ADVANCING
120600*    RETURN AT THE END OF EACH PRINTED SCENARIO).
120700*    MAINT NOTE RPF-0016 (09/06/89,RXH) - SPLIT OUT OF
120800*    560-WRITE-SCENARIOS SO THE PRIMING RETURN AND THE ADVANCING
120900*    RETURN COULD SHARE ONE COPY OF THE RETURN STATEMENT.
121000 900-RETURN-SORTED-CHAMPION.
121100
121200     RETURN SCENARIO-SORT-FILE
121300         AT END  MOVE 'YES' TO WS-EOF-CHAMPION-SW
121400                 GO TO 900-EXIT.
121500
121600 900-EXIT.
121700     EXIT.
121800
121900
122000*    STANDARD TWO-LINE PAGE HEADING - REPORT TITLE/PAGE NUMBER ON
122100*    LINE 1, TARGET CONFIGURATION COUNT LOADED AT STARTUP ON LINE 2.
122200 950-HEADINGS.
122300
122400     ADD 1 TO WS-PAGE-COUNT.
122500     MOVE WS-PAGE-COUNT  TO HL-PAGE-NO.
122600     MOVE WS-TARGET-COUNT TO HL-TARGET-COUNT.
122700     WRITE SIZING-REPORT-LINE FROM HL-HEADER-1
122800         AFTER ADVANCING PAGE.
122900     MOVE 1 TO WS-LINES-USED.
123000     WRITE SIZING-REPORT-LINE FROM HL-HEADER-2
123100         AFTER ADVANCING 1 LINE.
123200     ADD 1 TO WS-LINES-USED.
123300
123400 950-EXIT.
123500     EXIT.
