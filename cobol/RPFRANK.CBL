000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPFRANK.
000300 AUTHOR.        T CHIN.
000400 INSTALLATION.  MIDSTATE DP CENTER - CAPACITY PLANNING GROUP.
000500 DATE-WRITTEN.  04/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*    RPFRANK IS CALLED BY PROGRAM RPFSIZE, ONCE FOR EACH CANDIDATE
001200*    TARGET-GENERATION MODEL, TO WORK OUT HOW MANY SERVERS OF THAT
001300*    MODEL WOULD BE NEEDED TO CARRY THE CUSTOMER'S PROJECTED RPERF
001400*    LOAD.  RPFSIZE PASSES ONE PERFORMANCE-TABLE ROW (THE
001500*    CANDIDATE) AND THE FINAL REQUIRED RPERF; THIS PROGRAM RETURNS
001600*    ONE SCENARIO ROW WITH THE SERVER COUNT, CORES-PER-SERVER,
001700*    RESULTING UTILIZATION AND EXCESS CAPACITY, AND A FEASIBILITY
001800*    SWITCH.  RPFRANK DOES NOT DECIDE CHAMPIONS OR RANK -- THAT IS
001900*    RPFSIZE'S JOB, PARAGRAPH 500-BUILD-CHAMPIONS.
002000******************************************************************
002100*                       CHANGE LOG
002200*  DATE     BY   TICKET     DESCRIPTION
002300*----------  ---  ---------  --------------------------------------
002400*  04/02/89  TMC  RPF-0002   INITIAL VERSION.
002410*  09/06/89  RXH  RPF-0015   EVEN-CORE ACTIVATION RULE ADDED - MANY
002420*                            TARGET BOXES ONLY SELL IN CORE PAIRS.
002430*  03/19/90  TMC  RPF-0025   60 PERCENT UTILIZATION FLOOR ADDED PER
002440*                            SALES ENG REQUEST - SEE 300-FEASIBLE.
002450*  01/08/97  RXH  RPF-0072   REVIEWED FOR Y2K - NO DATE FIELDS IN
002460*                            THIS PROGRAM, NO CHANGES REQUIRED.
002470*  08/25/99  DKL  RPF-0080   REVIEWED FOR Y2K COMPLIANCE PER DP
002480*                            STANDARDS MEMO 99-14, NO CHANGE.
002490*  06/11/03  TMC  RPF-0097   ROUNDING ON RPERF-NEW CHANGED TO
002500*                            ROUND HALF-UP PER FINANCE AUDIT NOTE.
002510*  05/14/07  DKL  RPF-0111   CORE UTILIZATION WAS BEING COMPUTED
002520*                            AS REQUIRED OVER DELIVERED RPERF -
002530*                            CORRECTED TO CORES-PER-SVR OVER
002540*                            CORES-MAX PER SALES ENG AUDIT. THIS
002550*                            ALSO CORRECTS THE 60 PERCENT FLOOR
002560*                            TEST IN 300-TEST-FEASIBLE.
002570*  05/14/07  DKL  RPF-0112   CORES-NEEDED WAS TRUNCATED BEFORE THE
002580*                            CEILING TEST, UNDERCOUNTING SERVERS
002590*                            WHEN THE WHOLE PART WAS AN EXACT
002600*                            MULTIPLE OF CORES-MAX PER QA TICKET.
002610*  05/14/07  DKL  RPF-0114   REMOVED THE CORES-PER-SVR CLAMP TO
002620*                            CORES-MAX IN 250-EVEN-UP-CORES - RULE R10
002630*                            SAYS AN OVER-MAX EVEN-ROUNDED CORE COUNT
002640*                            MAKES THE SCENARIO INFEASIBLE, NOT
002650*                            TRUNCATED BACK DOWN AND REPORTED AS 100 PCT.
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    NO FILES -- CALLED SUBPROGRAM, WORKS ENTIRELY OFF LINKAGE.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200
005300 01  WS-PROGRAM-STATUS               PIC X(30)  VALUE SPACES.
005400
005500*    WORK FIELDS FOR THE SERVER-COUNT / CORE-COUNT ARITHMETIC.
005600*    NAMED WS-WORK-NUM-1 THRU 5 IN THE HOUSE STYLE FOR A SHORT
005700*    CALCULATION SUBROUTINE.
005800 01  WS-WORK-FIELDS.
005900     05  WS-WORK-NUM-1                PIC S9(9)V99  COMP-3.
006000     05  WS-WORK-NUM-2                PIC S9(9)V99  COMP-3.
006100     05  WS-WORK-NUM-3                PIC S9(9)V99  COMP-3.
006200     05  WS-WORK-NUM-4                PIC S9(9)V99  COMP-3.
006300     05  WS-WORK-NUM-5                PIC S9(9)V99  COMP-3.
006400     05  FILLER                       PIC X(06).
006450 01  WS-WORK-FIELDS-ALPHA REDEFINES WS-WORK-FIELDS.
006460     05  FILLER                       PIC X(36).
006500
006600 01  WS-INTEGER-WORK.
006700     05  WS-CORES-NEEDED-INT          PIC S9(9)     COMP.
006800     05  WS-SERVERS-INT               PIC S9(9)     COMP.
006900     05  WS-CORES-PER-SVR-INT         PIC S9(9)     COMP.
007000     05  FILLER                       PIC X(06).
007100 01  WS-INTEGER-WORK-ALPHA REDEFINES WS-INTEGER-WORK.
007200     05  FILLER                       PIC X(30).
007300
007400*    ROUTINE TEST HARNESS DISPLAY LINE - RETAINED FROM THE
007500*    ORIGINAL CALCULATION SKELETON, USED ONLY UNDER UPSI-0.
007600 01  WS-TRACE-LINE.
007800     05  WS-TRACE-LABEL               PIC X(20).
007900     05  WS-TRACE-VALUE               PIC -(7)9.99.
008000     05  FILLER                       PIC X(10).
008100 01  WS-TRACE-LINE-NUM REDEFINES WS-TRACE-LINE.
008200     05  FILLER                       PIC X(20).
008300     05  WS-TRACE-VALUE-N             PIC S9(7)V99.
008400     05  FILLER                       PIC X(10).
008500
008600 LINKAGE SECTION.
008700
008800*    THE CANDIDATE PERFORMANCE-TABLE ROW - PASSED, NOT CHANGED.
008900 01  LK-CANDIDATE-ROW.
009000     COPY RPFPTBL REPLACING ==:TAG:== BY ==CD==.
009100     05  FILLER                       PIC X(05).
009200
009300*    THE FINAL REQUIRED RPERF (BASE LOAD, GROWN IF Unit 3 RAN).
009400 01  LK-RPERF-REQUIRED                PIC 9(07)V99 COMP-3.
009500
009600*    THE SCENARIO RESULT - PASSED AND MODIFIED.
009700 01  LK-SCENARIO-RESULT.
009800     COPY RPFSCEN REPLACING ==:TAG:== BY ==RS==.
009900     05  FILLER                       PIC X(05).
010000
010100 PROCEDURE DIVISION USING LK-CANDIDATE-ROW,
010200                          LK-RPERF-REQUIRED,
010300                          LK-SCENARIO-RESULT.
010400
010500 000-MAINLINE SECTION.
010600
010700     MOVE 'RPFRANK STARTING' TO WS-PROGRAM-STATUS.
010800     MOVE CD-MODEL-UNIQUE TO RS-MODEL-UNIQUE.
010900     MOVE CD-MODEL-BASE   TO RS-MODEL-BASE.
011000     PERFORM 100-COMPUTE-CORES-NEEDED THRU 100-EXIT.
011100     PERFORM 200-COMPUTE-SERVERS THRU 200-EXIT.
011200     PERFORM 250-EVEN-UP-CORES THRU 250-EXIT.
011300     PERFORM 260-COMPUTE-RESULT THRU 260-EXIT.
011400     PERFORM 300-TEST-FEASIBLE THRU 300-EXIT.
011500     MOVE 'RPFRANK COMPLETE' TO WS-PROGRAM-STATUS.
011600     GOBACK.
011700
011800
011900*    RULE R7 - CORES NEEDED = REQUIRED RPERF / CANDIDATE RPERF
012000*    PER CORE.  KEPT AS A DECIMAL VALUE UNTIL 200-COMPUTE-SERVERS
012100*    ROUNDS IT UP TO A WHOLE SERVER COUNT.
012200 100-COMPUTE-CORES-NEEDED.
012300
012400     IF CD-RPERF-PER-CORE = ZERO
012500        MOVE ZERO TO WS-WORK-NUM-1
012600        GO TO 100-EXIT.
012700     COMPUTE WS-WORK-NUM-1 ROUNDED =
012800              LK-RPERF-REQUIRED / CD-RPERF-PER-CORE.
012900
013000 100-EXIT.
013100     EXIT.
013200
013300
013400*    RULE R8 (FIRST HALF) - SERVERS = CEILING OF CORES NEEDED
013500*    OVER THE CANDIDATE'S MAXIMUM CORES PER BOX.  NO INTRINSIC
013600*    FUNCTIONS PER SHOP STANDARD - CEILING DONE BY TESTING THE
013700*    REMAINDER OF AN INTEGER DIVIDE.
013750*    MAINT NOTE RPF-0112 (05/14/07,DKL) - WS-WORK-NUM-1 IS A
013760*    ROUNDED DECIMAL CORES-NEEDED (E.G. 40.01), NOT A WHOLE CORE
013770*    COUNT.  A PLAIN MOVE TO THE COMP INTEGER TRUNCATES THE
013780*    FRACTION INSTEAD OF ROUNDING UP, WHICH THEN LETS THE
013790*    CEILING-BY-REMAINDER TEST BELOW UNDERCOUNT SERVERS WHENEVER
013795*    THE TRUNCATED WHOLE PART IS AN EXACT MULTIPLE OF CORES-MAX.
013800 200-COMPUTE-SERVERS.
013900
014000     DIVIDE WS-WORK-NUM-1 BY 1
014050        GIVING WS-CORES-NEEDED-INT
014060        REMAINDER WS-WORK-NUM-2.
014070     IF WS-WORK-NUM-2 NOT = ZERO
014080        ADD 1 TO WS-CORES-NEEDED-INT.
014100     IF WS-CORES-NEEDED-INT < 1
014200        MOVE 1 TO WS-CORES-NEEDED-INT.
014300     DIVIDE WS-CORES-NEEDED-INT BY CD-CORES-MAX
014400        GIVING WS-SERVERS-INT
014500        REMAINDER WS-WORK-NUM-2.
014600     IF WS-WORK-NUM-2 NOT = ZERO
014700        ADD 1 TO WS-SERVERS-INT.
014800     IF WS-SERVERS-INT < 1
014900        MOVE 1 TO WS-SERVERS-INT.
015000
015100 200-EXIT.
015200     EXIT.
015300
015400
015500*    RULE R8 (SECOND HALF) - EVEN-CORE ACTIVATION.  CORES PER
015600*    SERVER IS THE CEILING OF CORES NEEDED OVER SERVERS, ROUNDED
015700*    UP AGAIN TO THE NEXT EVEN NUMBER.  LEFT UN-CLAMPED ON PURPOSE
015750*    IF IT COMES OUT OVER THE CANDIDATE'S MAXIMUM - SEE MAINT NOTE
015760*    RPF-0114 BELOW.
015800 250-EVEN-UP-CORES.
016000
016100     DIVIDE WS-CORES-NEEDED-INT BY WS-SERVERS-INT
016200        GIVING WS-CORES-PER-SVR-INT
016300        REMAINDER WS-WORK-NUM-3.
016400     IF WS-WORK-NUM-3 NOT = ZERO
016500        ADD 1 TO WS-CORES-PER-SVR-INT.
016600     DIVIDE WS-CORES-PER-SVR-INT BY 2
016700        GIVING WS-WORK-NUM-4
016800        REMAINDER WS-WORK-NUM-5.
016900     IF WS-WORK-NUM-5 NOT = ZERO
017000        ADD 1 TO WS-CORES-PER-SVR-INT.
017050*    MAINT NOTE RPF-0114 (05/14/07,DKL) - DO NOT CLAMP
017060*    WS-CORES-PER-SVR-INT TO CD-CORES-MAX HERE.  RULE R10 SAYS AN
017070*    EVEN-ROUNDED CORE COUNT OVER THE CANDIDATE'S MAXIMUM MAKES
017080*    THE SCENARIO INFEASIBLE - IT MUST BE REJECTED BY
017090*    300-TEST-FEASIBLE, NOT SILENTLY TRUNCATED BACK DOWN TO
017095*    MAX AND REPORTED AS A FALSE 100 PERCENT UTILIZATION.
017300
017400 250-EXIT.
017500     EXIT.
017600
017700
017800*    RESULTING RPERF DELIVERED, UTILIZATION AND EXCESS CAPACITY.
017900*    RULE R13 - ROUND HALF-UP TO TWO DECIMALS ON THE MONEY-LIKE
018000*    RPERF FIGURES.
018050*    MAINT NOTE RPF-0111 (05/14/07,DKL) - CORE UTILIZATION WAS
018060*    BEING COMPUTED AS REQUIRED-RPERF OVER DELIVERED-RPERF (A
018070*    DEMAND-VS-CAPACITY RATIO).  UTILIZATION MEANS HOW FULL THE
018080*    BOX'S CORE SLOTS ARE - CORES-PER-SVR OVER CORES-MAX - AND
018090*    THE 60 PERCENT FLOOR IN 300-TEST-FEASIBLE MUST GATE ON THAT
018095*    SAME FIGURE.  CORRECTED PER SALES ENGINEERING AUDIT.
018100 260-COMPUTE-RESULT.
018200
018300     MOVE WS-SERVERS-INT        TO RS-SERVERS.
018400     MOVE WS-CORES-PER-SVR-INT  TO RS-CORES-PER-SVR.
018500     COMPUTE RS-RPERF-NEW ROUNDED =
018600              WS-SERVERS-INT * WS-CORES-PER-SVR-INT
018700                              * CD-RPERF-PER-CORE.
018800     IF CD-CORES-MAX = ZERO
018900        MOVE ZERO TO RS-UTIL-PCT
019000     ELSE
019100        COMPUTE RS-UTIL-PCT ROUNDED =
019200            (WS-CORES-PER-SVR-INT / CD-CORES-MAX) * 100.
019300     COMPUTE RS-EXCESS-RPERF ROUNDED =
019400              RS-RPERF-NEW - LK-RPERF-REQUIRED.
019500
019600 260-EXIT.
019700     EXIT.
019800
019900
020000*    RULE R9/R10 - A SCENARIO IS FEASIBLE ONLY IF IT MEETS THE
020100*    60 PERCENT UTILIZATION FLOOR AND DOES NOT EXCEED THE
020200*    CANDIDATE'S MAXIMUM CORES PER SERVER.
020300 300-TEST-FEASIBLE.
020400
020500     SET RS-NOT-FEASIBLE TO TRUE.
020600     IF RS-UTIL-PCT >= 60.00
020700        IF RS-CORES-PER-SVR NOT > CD-CORES-MAX
020800           SET RS-IS-FEASIBLE TO TRUE.
020900
021000 300-EXIT.
021100     EXIT.
