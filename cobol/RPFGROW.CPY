000100******************************************************************
000200*    RPFGROW  --  GROWTH-PROJECTION PARAMETER RECORD              *
000300*    AT MOST ONE RECORD.  ABSENT OR ZERO = NO PROJECTION.         *
000400*                                                    RPF -SIZ004 *
000500******************************************************************
000600 01  RPF-GROWTH-REC.
000700     05  GROWTH-RATE-PCT-IN          PIC 9(03)V99.
000800     05  GROWTH-YEARS-IN             PIC 9(02).
000850     05  FILLER                      PIC X(01).
