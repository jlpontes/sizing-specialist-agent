000100******************************************************************
000200*    RPFINVTY  --  CUSTOMER INVENTORY INPUT RECORD                *
000300*    ONE RECORD PER CURRENT-STATE SERVER LINE SUPPLIED BY THE     *
000400*    CUSTOMER ON THE INVENTORY WORKSHEET.  QUANTITY AND           *
000500*    UTILIZATION MAY BE LEFT BLANK/ZERO - SEE 318-MERGE-          *
000550*    INVENTORY-LINE FOR THE DEFAULTS.                 RPF -SIZ003 *
000600******************************************************************
000700 01  RPF-INVENTORY-REC.
000800     05  INV-MODEL-IN                PIC X(20).
000900     05  INV-CORES-IN                PIC 9(03).
001000     05  INV-QTY-IN                  PIC 9(03).
001100     05  INV-UTIL-PCT-IN             PIC 9(03).
001150     05  FILLER                      PIC X(01).
