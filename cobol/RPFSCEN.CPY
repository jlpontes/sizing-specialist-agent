000100******************************************************************
000200*    RPFSCEN  --  ONE ROW OF A RECOMMENDED SCENARIO                *
000300*    COPIED REPLACING ==:TAG:== SO RPFRANK (LINKAGE RESULT AREA,   *
000400*    PREFIX RS) AND RPFSIZE (CHAMPION TABLE ROW, PREFIX SC) SHARE  *
000500*    THE IDENTICAL LAYOUT.  UNITS ARE PACKED FOR ARITHMETIC; THE   *
000600*    REPORT LINE IN RPFSIZE EDITS THESE INTO DISPLAY FORM.         *
000700*                                                    RPF -SIZ006 *
000800******************************************************************
000900     10  :TAG:-MODEL-UNIQUE          PIC X(20).
001000     10  :TAG:-MODEL-BASE            PIC X(10).
001100     10  :TAG:-SERVERS               PIC 9(03)      COMP-3.
001200     10  :TAG:-CORES-PER-SVR         PIC 9(03)      COMP-3.
001300     10  :TAG:-RPERF-NEW             PIC 9(07)V99   COMP-3.
001400     10  :TAG:-UTIL-PCT              PIC 9(03)V99   COMP-3.
001500     10  :TAG:-EXCESS-RPERF          PIC 9(07)V99   COMP-3.
001600     10  :TAG:-FEASIBLE-SW           PIC X(01).
001700         88  :TAG:-IS-FEASIBLE       VALUE 'Y'.
001800         88  :TAG:-NOT-FEASIBLE      VALUE 'N'.
