000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPFSORT.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  MIDSTATE DP CENTER - CAPACITY PLANNING GROUP.
000500 DATE-WRITTEN.  03/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*    RPFSORT PUTS THE IN-MEMORY PERFORMANCE-TABLE ARRAY BUILT BY
001200*    RPFSIZE INTO ASCENDING PT-MODEL-UNIQUE SEQUENCE SO RPFSIZE
001300*    CAN RESOLVE INVENTORY MODEL NAMES WITH SEARCH ALL INSTEAD OF
001400*    A LINEAR SCAN.  A STRAIGHT INSERTION SORT -- SUFFICIENT FOR
001500*    A REFERENCE TABLE OF THIS SIZE (SEE RPFPTBL FOR THE ROW
001600*    LAYOUT AND RPF -SIZ005 MAINT NOTE BELOW ON THE TABLE LIMIT).
001700******************************************************************
001800*                       CHANGE LOG
001900*  DATE     BY   TICKET     DESCRIPTION
002000*----------  ---  ---------  --------------------------------------
002100*  03/11/89  RXH  RPF-0001   INITIAL VERSION - INSERTION SORT LIFTED
002200*                            FROM THE ADSORT ROUTINE ADSTAT USED TO
002300*                            CALL, REWRITTEN FOR THE PERF TABLE ROW.
002400*  09/06/89  RXH  RPF-0014   RAISED TABLE LIMIT 150 TO 300 ROWS -
002500*                            E-SERIES ADDED A SECOND FREQUENCY BIN.
002600*  02/14/90  DKL  RPF-0022   FIXED INSERT-TO GOING NEGATIVE ON AN
002700*                            ALREADY-SORTED TABLE (SUBSCRIPT ABEND).
002800*  07/02/91  RXH  RPF-0031   ADDED WS-ENTRIES-SORTED DIAGNOSTIC FOR
002900*                            THE FA WORKSHOP TRACE.
003000*  11/19/92  DKL  RPF-0040   COMMENT CLEANUP, NO LOGIC CHANGE.
003100*  05/06/94  TMC  RPF-0058   P10/P11 GENERATIONS - NO SORT CHANGE,
003200*                            NOTED FOR THE RECORD.
003300*  01/08/97  RXH  RPF-0071   REVIEWED FOR Y2K - NO DATE FIELDS IN
003400*                            THIS PROGRAM, NO CHANGES REQUIRED.
003500*  08/25/99  DKL  RPF-0079   REVIEWED FOR Y2K COMPLIANCE PER DP
003600*                            STANDARDS MEMO 99-14, NO CHANGE.
003700*  04/17/01  TMC  RPF-0093   MINOR: RENAMED WS-SUB TO WS-MOVE-FROM
003800*                            TO MATCH RPFSIZE NAMING.
003850*  05/14/07  DKL  RPF-0094   INSERT-TO WAS BEING ZEROED WHEN THE
003860*                            SLOT WAS FOUND IN PLACE, SO THE HOLD
003870*                            ROW LANDED AT SUBSCRIPT 1 EVERY TIME
003880*                            INSTEAD OF ITS OWN SLOT - CLOBBERED
003890*                            AN ALREADY-SORTED TABLE.  STOP TEST
003895*                            MOVED ONTO THE PERFORM'S OWN UNTIL.
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-390.
004400 OBJECT-COMPUTER.   IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    NO FILES -- CALLED SUBPROGRAM, TABLE PASSED VIA LINKAGE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600
005700 01  WS-PROGRAM-STATUS               PIC X(30)  VALUE SPACES.
005800
005900 01  WS-WORK-COUNTERS.
006000     05  WS-MOVE-FROM                 PIC S9(8) COMP SYNC.
006100     05  WS-INSERT-TO                 PIC S9(8) COMP SYNC.
006200     05  FILLER                       PIC X(04).
006300
006400 01  WS-DIAG-COUNTERS.
006500     05  WS-ENTRIES-SORTED            PIC S9(8) COMP SYNC VALUE 0.
006600     05  FILLER                       PIC X(04).
006700 01  WS-DIAG-COUNTERS-ALPHA REDEFINES WS-DIAG-COUNTERS.
006800     05  WS-ENTRIES-SORTED-A          PIC X(12).
006900
007000*    HOLD AREA FOR THE ROW BEING INSERTED - SAME SHAPE AS ONE
007100*    LK-SORT-ENTRY ROW, PREFIX WH.
007200 01  WS-HOLD-ENTRY.
007300     COPY RPFPTBL REPLACING ==:TAG:== BY ==WH==.
007400     05  FILLER                       PIC X(05).
007500 01  WS-HOLD-KEY REDEFINES WS-HOLD-ENTRY.
007600     05  WH-KEY-MODEL-UNIQUE          PIC X(20).
007700     05  FILLER                       PIC X(31).
007800
007900 LINKAGE SECTION.
008000
008100 01  LK-SORT-COUNT                    PIC S9(04) COMP.
008200
008300 01  LK-SORT-TABLE.
008400     05  LK-SORT-ENTRY OCCURS 1 TO 300 TIMES
008500                       DEPENDING ON LK-SORT-COUNT
008600                       INDEXED BY LK-IDX.
008700         COPY RPFPTBL REPLACING ==:TAG:== BY ==LK==.
008750         05  FILLER                   PIC X(05).
008800 01  LK-SORT-TABLE-CHK REDEFINES LK-SORT-TABLE.
008900     05  LK-CHK-BYTES                 PIC X(1) OCCURS 1 TO 16800
009000                       DEPENDING ON LK-SORT-COUNT.
009100
009200 PROCEDURE DIVISION USING LK-SORT-COUNT, LK-SORT-TABLE.
009300
009400 000-MAINLINE SECTION.
009500
009600     MOVE 'RPFSORT STARTING' TO WS-PROGRAM-STATUS.
009700     IF LK-SORT-COUNT > 1
009800        MOVE 2 TO WS-MOVE-FROM
009900        PERFORM 100-INSERT-NEXT-ROW THRU 100-EXIT
010000            UNTIL WS-MOVE-FROM > LK-SORT-COUNT.
010100     MOVE 'RPFSORT COMPLETE' TO WS-PROGRAM-STATUS.
010200     GOBACK.
010300
010400
010450*    MAINT NOTE RPF-0094 (05/14/07,DKL) - THE STOP TEST MUST STAY
010460*    ON THE PERFORM'S OWN UNTIL, NOT INSIDE 110-SHIFT-ROW-UP, OR
010470*    THE FOUND-IN-PLACE CASE HAS NOTHING TO ADVANCE WS-INSERT-TO
010480*    AND THE LOOP NEVER RETESTS TRUE.
010500 100-INSERT-NEXT-ROW.
010600
010700     MOVE LK-SORT-ENTRY (WS-MOVE-FROM) TO WS-HOLD-ENTRY.
010800     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
010900     PERFORM 110-SHIFT-ROW-UP THRU 110-EXIT
011000         UNTIL WS-INSERT-TO < 1
011050            OR LK-MODEL-UNIQUE (WS-INSERT-TO) <=
011060                              WH-KEY-MODEL-UNIQUE.
011100     MOVE WS-HOLD-ENTRY TO LK-SORT-ENTRY (WS-INSERT-TO + 1).
011200     ADD 1 TO WS-ENTRIES-SORTED.
011300     ADD 1 TO WS-MOVE-FROM.
011400
011500 100-EXIT.
011600     EXIT.
011700
011800
011900 110-SHIFT-ROW-UP.
012000
012100     MOVE LK-SORT-ENTRY (WS-INSERT-TO) TO
012200                    LK-SORT-ENTRY (WS-INSERT-TO + 1).
012300     SUBTRACT 1 FROM WS-INSERT-TO.
012900
013000 110-EXIT.
013100     EXIT.
